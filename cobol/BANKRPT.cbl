000100*****************************************************************
000200*                                                                *
000300*                B A N K R P T   -   B A N K R P T             *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700*****************************************************************
000800 PROGRAM-ID.     BANKRPT.
000900 AUTHOR.         R J TENNANT.
001000 INSTALLATION.   MIDSTATE SAVINGS AND TRUST - DP DIVISION.
001100 DATE-WRITTEN.   03/01/1993.
001200 DATE-COMPILED.
001300 SECURITY.       COMPANY CONFIDENTIAL - RESTRICT TO DP AND AUDIT.
001400*****************************************************************
001500*  MAINTENANCE HISTORY                                          *
001600*                                                                *
001700*  93/03/01  RJT  ORIGINAL PROGRAM - LEDGER LISTING STEP RUN     *
001800*  93/03/01  RJT    IMMEDIATELY BEHIND BANKPOST IN THE NIGHTLY   *
001900*  93/03/01  RJT    POSTING JOB. ONE LINE PER LEDGER RECORD.       REQ0202
002000*  95/07/10  RJT  ADDED ACCOUNT-NUMBER CONTROL BREAK AND         *
002100*  95/07/10  RJT    PER-ACCOUNT SUBTOTAL LINE - BRANCHES WERE    *
002200*  95/07/10  RJT    HAND-ADDING THESE ON THE OLD FLAT LISTING.     REQ0290
002300*  96/11/20  DLM  ADDED TRANSACTION-STATUS COLUMN SO A FAILED    *
002400*  96/11/20  DLM    OR PENDING POST SHOWS UP ON THE REPORT.        AUD0114
002500*  98/06/04  DLM  Y2K REMEDIATION - RUN-DATE HEADER NOW WINDOWS  *
002600*  98/06/04  DLM    THE CENTURY THE SAME WAY AS BANKPOST DOES.   *
002700*  99/01/08  DLM    SIGNED OFF BY AUDIT WITH BANKPOST.             CR1998A
002800*  01/05/15  MHS  NO CHANGE FOR THE MASTER TABLE-SEARCH PROJECT  *
002900*  01/05/15  MHS    - THIS STEP ONLY EVER READS THE LEDGER.        CR2001B
003000*  05/10/03  MHS  SPLIT THE SUBTOTAL INTO A CREDIT COLUMN        *
003100*  05/10/03  MHS    (DEPOSIT + TRANSFER-IN) AND A DEBIT COLUMN   *
003200*  05/10/03  MHS    (WITHDRAWAL + TRANSFER-OUT) PER BRANCH OPS   *
003300*  05/10/03  MHS    REQUEST - ONE NET FIGURE WASN'T ENOUGH.        CR2005E
003400*  11/03/22  MHS  ADDED THE TRANSACTION COUNT TO THE GRAND       *
003500*  11/03/22  MHS    TOTAL TRAILER FOR THE RECONCILIATION JOB.      CR2011A
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800*****************************************************************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-370.
004100 OBJECT-COMPUTER.  IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED
004500            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT TRANSACTION-LEDGER ASSIGN TO TRNLOG
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS FS-LEDGER-IN.
005200*
005300     SELECT LEDGER-REPORT      ASSIGN TO RPTFILE
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS FS-REPORT-OUT.
005600*****************************************************************
005700 DATA DIVISION.
005800*****************************************************************
005900 FILE SECTION.
006000*
006100 FD  TRANSACTION-LEDGER
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 181 CHARACTERS.
006400 01  TRN-LEDGER-RECORD.
006500     COPY BANKTRN.
006600*
006700 FD  LEDGER-REPORT
006800     LABEL RECORDS ARE OMITTED
006900     RECORD CONTAINS 133 CHARACTERS.
007000*
007100*    98/06/04 DLM - MULTIPLE 01-RECORDS UNDER ONE FD, SHARING
007200*    THE SAME PRINT-LINE STORAGE - SHOP PRACTICE FOR A REPORT
007300*    THAT CARRIES A HEADING, A DETAIL, A SUBTOTAL AND A TOTAL
007400*    LINE OFF THE ONE FILE.
007500*
007600 01  RPT-HEADING-LINE-1.
007700     05  RHD1-CTL                PIC X(01) VALUE SPACE.
007800     05  FILLER                  PIC X(10) VALUE SPACES.
007900     05  RHD1-TITLE              PIC X(38)
008000             VALUE 'MIDSTATE SAVINGS AND TRUST - LEDGER'.
008100     05  FILLER                  PIC X(10) VALUE SPACES.
008200     05  RHD1-LIT-DATE           PIC X(10) VALUE 'RUN DATE  '.
008300     05  RHD1-RUN-MM             PIC 9(02).
008400     05  FILLER                  PIC X(01) VALUE '/'.
008500     05  RHD1-RUN-DD             PIC 9(02).
008600     05  FILLER                  PIC X(01) VALUE '/'.
008700     05  RHD1-RUN-CCYY           PIC 9(04).
008800     05  FILLER                  PIC X(54) VALUE SPACES.
008900*
009000 01  RPT-HEADING-LINE-2.
009100     05  RHD2-CTL                PIC X(01) VALUE SPACE.
009200     05  FILLER                  PIC X(01) VALUE SPACES.
009300     05  RHD2-LIT-ACCT           PIC X(17) VALUE 'ACCOUNT-NUMBER'.
009400     05  RHD2-LIT-TXNID          PIC X(21) VALUE 'TRANSACTION-ID'.
009500     05  RHD2-LIT-TYPE           PIC X(13) VALUE 'TXN-TYPE'.
009600     05  RHD2-LIT-AMOUNT         PIC X(16) VALUE 'AMOUNT'.
009700     05  RHD2-LIT-BALANCE        PIC X(16) VALUE 'BALANCE-AFTER'.
009800     05  RHD2-LIT-STATUS         PIC X(08) VALUE 'STATUS'.
009900     05  FILLER                  PIC X(40) VALUE SPACES.
010000*
010100 01  RPT-DETAIL-LINE.
010200     05  RDT-CTL                 PIC X(01) VALUE SPACE.
010300     05  FILLER                  PIC X(01) VALUE SPACES.
010400     05  RDT-ACCOUNT-NUMBER      PIC X(16).
010500     05  FILLER                  PIC X(02) VALUE SPACES.
010600     05  RDT-TRANSACTION-ID      PIC X(20).
010700     05  FILLER                  PIC X(02) VALUE SPACES.
010800     05  RDT-TRANSACTION-TYPE    PIC X(12).
010900     05  FILLER                  PIC X(02) VALUE SPACES.
011000     05  RDT-AMOUNT              PIC -(11)9.99.
011100     05  FILLER                  PIC X(02) VALUE SPACES.
011200     05  RDT-BALANCE-AFTER       PIC -(11)9.99.
011300     05  FILLER                  PIC X(02) VALUE SPACES.
011400     05  RDT-STATUS               PIC X(07).
011500     05  FILLER                  PIC X(36) VALUE SPACES.
011600*
011700 01  RPT-SUBTOTAL-LINE.
011800     05  RST-CTL                 PIC X(01) VALUE SPACE.
011900     05  FILLER                  PIC X(01) VALUE SPACES.
012000     05  RST-LIT-SUBTOTAL        PIC X(10) VALUE '  SUBTOTAL'.
012100     05  RST-ACCOUNT-NUMBER      PIC X(16).
012200     05  FILLER                  PIC X(02) VALUE SPACES.
012300     05  RST-LIT-CR              PIC X(04) VALUE 'CR ='.
012400     05  RST-CREDIT-TOTAL        PIC -(11)9.99.
012500     05  FILLER                  PIC X(02) VALUE SPACES.
012600     05  RST-LIT-DR              PIC X(04) VALUE 'DR ='.
012700     05  RST-DEBIT-TOTAL         PIC -(11)9.99.
012800     05  FILLER                  PIC X(02) VALUE SPACES.
012900     05  RST-LIT-BAL             PIC X(05) VALUE 'BAL ='.
013000     05  RST-FINAL-BALANCE       PIC -(11)9.99.
013100     05  FILLER                  PIC X(41) VALUE SPACES.
013200*
013300 01  RPT-TOTAL-LINE.
013400     05  RTL-CTL                 PIC X(01) VALUE SPACE.
013500     05  FILLER                  PIC X(01) VALUE SPACES.
013600     05  RTL-LIT-GRAND           PIC X(22)
013700             VALUE 'GRAND TOTAL POSTED  ='.
013800     05  RTL-GRAND-TOTAL         PIC -(11)9.99.
013900     05  FILLER                  PIC X(02) VALUE SPACES.
014000     05  RTL-LIT-COUNT           PIC X(23)
014100             VALUE 'TRANSACTIONS PROCESSED='.
014200     05  RTL-TXN-COUNT           PIC ZZZ,ZZ9.
014300     05  FILLER                  PIC X(62) VALUE SPACES.
014400*****************************************************************
014500 WORKING-STORAGE SECTION.
014600*****************************************************************
014700*
014800 77  WS-DETAIL-COUNT             PIC S9(07) COMP VALUE ZERO.
014900 77  WS-TXN-COUNT                PIC S9(07) COMP VALUE ZERO.
015000 77  WS-LINE-COUNT               PIC S9(04) COMP VALUE ZERO.
015100*
015200 01  WS-SWITCHES.
015300     05  WS-EOF-LEDGER-SW        PIC X(01) VALUE 'N'.
015400         88  EOF-LEDGER-IN               VALUE 'Y'.
015500         88  NOT-EOF-LEDGER-IN           VALUE 'N'.
015600     05  WS-FIRST-RECORD-SW      PIC X(01) VALUE 'Y'.
015700         88  THIS-IS-FIRST-RECORD        VALUE 'Y'.
015800         88  THIS-IS-NOT-FIRST-RECORD    VALUE 'N'.
015900     05  FILLER                  PIC X(09).
016000*
016100 01  WS-FILE-STATUS-FIELDS.
016200     05  FS-LEDGER-IN            PIC X(02).
016300     05  FS-REPORT-OUT           PIC X(02).
016400     05  FILLER                  PIC X(06).
016500*
016600*    99/01/08 DLM - RUN-DATE WORK AREA, WINDOWED THE SAME WAY AS
016700*    BANKPOST 0050-INITIALIZE.
016800*
016900 01  WS-RUN-DATE-WORK.
017000     05  WS-RUN-DATE-6           PIC 9(06).
017100     05  WS-RUN-DATE-6-R REDEFINES WS-RUN-DATE-6.
017200         10  WS-RUN-YY           PIC 9(02).
017300         10  WS-RUN-MM           PIC 9(02).
017400         10  WS-RUN-DD           PIC 9(02).
017500     05  WS-RUN-CCYY             PIC 9(04) COMP.
017600     05  FILLER                  PIC X(08).
017700*
017800*    05/10/03 MHS - PER-ACCOUNT ACCUMULATORS. RESET AT EVERY
017900*    CONTROL BREAK IN 300-ACCOUNT-BREAK.
018000*
018100 01  WS-BREAK-CONTROLS.
018200     05  WS-PREV-ACCOUNT-NUMBER  PIC X(16) VALUE SPACES.
018300     05  WS-CREDIT-TOTAL         PIC S9(13)V99 COMP-3 VALUE ZERO.
018400     05  WS-DEBIT-TOTAL          PIC S9(13)V99 COMP-3 VALUE ZERO.
018500     05  WS-LAST-BALANCE-AFTER   PIC S9(13)V99 COMP-3 VALUE ZERO.
018600     05  WS-GRAND-TOTAL          PIC S9(13)V99 COMP-3 VALUE ZERO.
018700     05  FILLER                  PIC X(08).
018800*
018900*    96/11/20 DLM - BRANCH/SEQUENCE VIEW OF THE BROKEN-ON ACCOUNT
019000*    NUMBER, FOR THE UPSI-0 TRACE DISPLAY ONLY (SEE 300-ACCOUNT-
019100*    BREAK). ACCOUNT-NUMBER'S FIRST FOUR BYTES ARE THE BRANCH.
019200*
019300 01  WS-ACCOUNT-KEY-WORK.
019400     05  WS-BREAK-ACCT-NUMBER    PIC X(16).
019500     05  WS-BREAK-ACCT-NUMBER-R REDEFINES WS-BREAK-ACCT-NUMBER.
019600         10  WS-BREAK-ACCT-BRANCH PIC X(04).
019700         10  WS-BREAK-ACCT-SEQ    PIC X(12).
019800     05  FILLER                  PIC X(04).
019900*****************************************************************
020000 PROCEDURE DIVISION.
020100*****************************************************************
020200*
020300 000-MAIN-PROCESS.
020400*
020500     PERFORM 0050-INITIALIZE
020600         THRU 0050-EXIT.
020700     PERFORM 100-OPEN-FILES
020800         THRU 100-EXIT.
020900     PERFORM 800-WRITE-REPORT-HEADINGS
021000         THRU 800-EXIT.
021100     PERFORM 110-READ-LEDGER
021200         THRU 110-EXIT.
021300     PERFORM 200-PROCESS-LEDGER
021400         THRU 200-EXIT
021500         UNTIL EOF-LEDGER-IN.
021600     IF THIS-IS-NOT-FIRST-RECORD
021700         PERFORM 300-ACCOUNT-BREAK
021800             THRU 300-EXIT
021900     END-IF.
022000     PERFORM 400-FINAL-TOTALS
022100         THRU 400-EXIT.
022200     PERFORM 500-CLOSE-FILES
022300         THRU 500-EXIT.
022400     DISPLAY 'BANKRPT - LEDGER LINES READ : ' WS-TXN-COUNT.
022500     DISPLAY 'BANKRPT - REPORT LINES WRITE: ' WS-LINE-COUNT.
022600     STOP RUN.
022700*
022800 0050-INITIALIZE.
022900*
023000     ACCEPT WS-RUN-DATE-6 FROM DATE.
023100     IF WS-RUN-YY < 50
023200         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
023300     ELSE
023400         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY
023500     END-IF.
023600     SET NOT-EOF-LEDGER-IN        TO TRUE.
023700     SET THIS-IS-FIRST-RECORD     TO TRUE.
023800 0050-EXIT.
023900     EXIT.
024000*
024100 100-OPEN-FILES.
024200*
024300     OPEN INPUT  TRANSACTION-LEDGER.
024400     OPEN OUTPUT LEDGER-REPORT.
024500     IF FS-LEDGER-IN NOT = '00'
024600         DISPLAY 'BANKRPT - LEDGER OPEN FAILED, STAT='
024700                FS-LEDGER-IN
024800         MOVE 16 TO RETURN-CODE
024900         STOP RUN
025000     END-IF.
025100 100-EXIT.
025200     EXIT.
025300*
025400 110-READ-LEDGER.
025500*
025600     READ TRANSACTION-LEDGER.
025700     EVALUATE FS-LEDGER-IN
025800         WHEN '00'
025900             ADD 1 TO WS-TXN-COUNT
026000         WHEN '10'
026100             SET EOF-LEDGER-IN TO TRUE
026200         WHEN OTHER
026300             DISPLAY 'BANKRPT - LEDGER READ ERROR, STAT='
026400                    FS-LEDGER-IN
026500             MOVE 16 TO RETURN-CODE
026600             STOP RUN
026700     END-EVALUATE.
026800 110-EXIT.
026900     EXIT.
027000*
027100*    95/07/10 RJT - CONTROL BREAK ON ACCOUNT-NUMBER. THE LEDGER IS
027200*    ALREADY IN POSTING (ACCOUNT-NUMBER-GROUPED-BY-RUN) ORDER
027300*    SO NO SORT STEP IS NEEDED AHEAD OF THIS ONE.
027400*
027500 200-PROCESS-LEDGER.
027600*
027700     IF THIS-IS-NOT-FIRST-RECORD
027800         AND TRN-ACCOUNT-NUMBER NOT = WS-PREV-ACCOUNT-NUMBER
027900         PERFORM 300-ACCOUNT-BREAK
028000             THRU 300-EXIT
028100     END-IF.
028200     SET THIS-IS-NOT-FIRST-RECORD TO TRUE.
028300     MOVE TRN-ACCOUNT-NUMBER TO WS-PREV-ACCOUNT-NUMBER.
028400     PERFORM 210-WRITE-DETAIL-LINE
028500         THRU 210-EXIT.
028600     EVALUATE TRUE
028700         WHEN TRN-TYPE-IS-DEPOSIT
028800         WHEN TRN-TYPE-IS-TRANSFER-IN
028900             ADD TRN-AMOUNT TO WS-CREDIT-TOTAL
029000         WHEN TRN-TYPE-IS-WITHDRAWAL
029100         WHEN TRN-TYPE-IS-TRANSFER-OUT
029200             ADD TRN-AMOUNT TO WS-DEBIT-TOTAL
029300     END-EVALUATE.
029400     MOVE TRN-BALANCE-AFTER TO WS-LAST-BALANCE-AFTER.
029500     ADD TRN-AMOUNT TO WS-GRAND-TOTAL.
029600     PERFORM 110-READ-LEDGER
029700         THRU 110-EXIT.
029800 200-EXIT.
029900     EXIT.
030000*
030100 210-WRITE-DETAIL-LINE.
030200*
030300     MOVE SPACE                    TO RDT-CTL.
030400     MOVE TRN-ACCOUNT-NUMBER       TO RDT-ACCOUNT-NUMBER.
030500     MOVE TRN-TRANSACTION-ID       TO RDT-TRANSACTION-ID.
030600     MOVE TRN-TRANSACTION-TYPE     TO RDT-TRANSACTION-TYPE.
030700     MOVE TRN-AMOUNT                TO RDT-AMOUNT.
030800     MOVE TRN-BALANCE-AFTER         TO RDT-BALANCE-AFTER.
030900     MOVE TRN-STATUS                TO RDT-STATUS.
031000     WRITE RPT-DETAIL-LINE.
031100     ADD 1 TO WS-DETAIL-COUNT.
031200     ADD 1 TO WS-LINE-COUNT.
031300     PERFORM 900-CHECK-REPORT-STATUS
031400         THRU 900-EXIT.
031500 210-EXIT.
031600     EXIT.
031700*
031800 300-ACCOUNT-BREAK.
031900*
032000     MOVE SPACE                     TO RST-CTL.
032100     MOVE WS-PREV-ACCOUNT-NUMBER    TO RST-ACCOUNT-NUMBER.
032200     MOVE WS-CREDIT-TOTAL           TO RST-CREDIT-TOTAL.
032300     MOVE WS-DEBIT-TOTAL            TO RST-DEBIT-TOTAL.
032400     MOVE WS-LAST-BALANCE-AFTER     TO RST-FINAL-BALANCE.
032500     WRITE RPT-SUBTOTAL-LINE.
032600     ADD 1 TO WS-LINE-COUNT.
032700     PERFORM 900-CHECK-REPORT-STATUS
032800         THRU 900-EXIT.
032900     IF WS-TRACE-REQUESTED
033000         MOVE WS-PREV-ACCOUNT-NUMBER TO WS-BREAK-ACCT-NUMBER
033100         DISPLAY 'BANKRPT TRACE - BRANCH ' WS-BREAK-ACCT-BRANCH
033200                 ' SEQ ' WS-BREAK-ACCT-SEQ
033300     END-IF.
033400     MOVE ZERO TO WS-CREDIT-TOTAL WS-DEBIT-TOTAL.
033500 300-EXIT.
033600     EXIT.
033700*
033800*    11/03/22 MHS - GRAND TOTAL TRAILER. WS-TXN-COUNT IS THE
033900*    COUNT OF LEDGER RECORDS READ, NOT REPORT LINES WRITTEN.
034000*
034100 400-FINAL-TOTALS.
034200*
034300     MOVE SPACE               TO RTL-CTL.
034400     MOVE WS-GRAND-TOTAL      TO RTL-GRAND-TOTAL.
034500     MOVE WS-TXN-COUNT        TO RTL-TXN-COUNT.
034600     WRITE RPT-TOTAL-LINE.
034700     ADD 1 TO WS-LINE-COUNT.
034800     PERFORM 900-CHECK-REPORT-STATUS
034900         THRU 900-EXIT.
035000 400-EXIT.
035100     EXIT.
035200*
035300 500-CLOSE-FILES.
035400*
035500     CLOSE TRANSACTION-LEDGER
035600           LEDGER-REPORT.
035700 500-EXIT.
035800     EXIT.
035900*
036000 800-WRITE-REPORT-HEADINGS.
036100*
036200     MOVE SPACE          TO RHD1-CTL.
036300     MOVE WS-RUN-MM       TO RHD1-RUN-MM.
036400     MOVE WS-RUN-DD       TO RHD1-RUN-DD.
036500     MOVE WS-RUN-CCYY     TO RHD1-RUN-CCYY.
036600     WRITE RPT-HEADING-LINE-1.
036700     ADD 1 TO WS-LINE-COUNT.
036800     MOVE SPACE          TO RHD2-CTL.
036900     WRITE RPT-HEADING-LINE-2.
037000     ADD 1 TO WS-LINE-COUNT.
037100     PERFORM 900-CHECK-REPORT-STATUS
037200         THRU 900-EXIT.
037300 800-EXIT.
037400     EXIT.
037500*
037600 900-CHECK-REPORT-STATUS.
037700*
037800     IF FS-REPORT-OUT NOT = '00'
037900         DISPLAY 'BANKRPT - REPORT WRITE ERROR, STAT='
038000                FS-REPORT-OUT
038100         MOVE 16 TO RETURN-CODE
038200         STOP RUN
038300     END-IF.
038400 900-EXIT.
038500     EXIT.
038600
