000100*****************************************************************
000200*                                                                *
000300*                B A N K P O S T   -   B A N K P O S T          *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700*****************************************************************
000800 PROGRAM-ID.     BANKPOST.
000900 AUTHOR.         R J TENNANT.
001000 INSTALLATION.   MIDSTATE SAVINGS AND TRUST - DP DIVISION.
001100 DATE-WRITTEN.   04/12/1991.
001200 DATE-COMPILED.
001300 SECURITY.       COMPANY CONFIDENTIAL - RESTRICT TO DP AND AUDIT.
001400*****************************************************************
001500*  MAINTENANCE HISTORY                                          *
001600*                                                                *
001700*  91/04/12  RJT  ORIGINAL PROGRAM - REPLACES THE MANUAL         *
001800*  91/04/12  RJT    TELLER TICKET POSTING RUN. DEPOSIT AND       *
001900*  91/04/12  RJT    WITHDRAWAL ONLY, SAVINGS ACCOUNTS ONLY.        REQ0091
002000*  91/09/30  RJT  ADDED CURRENT (CHECKING) ACCOUNT TYPE.           REQ0114
002100*  92/03/02  RJT  ADDED USER SIGN-ON FILE AND OPEN-ACCOUNT       *
002200*  92/03/02  RJT    ELIGIBILITY CHECK (VERIFIED CUSTOMERS ONLY).   REQ0158
002300*  93/02/11  RJT  ADDED TRANSACTION LEDGER (WAS PRINT-ONLY).       REQ0201
002400*  94/02/08  RJT  REPLACED CARD-IMAGE INPUT WITH THE COMMON      *
002500*  94/02/08  RJT    REQUEST QUEUE LAYOUT SHARED WITH THE TELLER  *
002600*  94/02/08  RJT    CAPTURE SYSTEM (COPYBOOK BANKREQ).             REQ0247
002700*  95/07/06  RJT  ADDED INTER-ACCOUNT TRANSFER (TWO-LEG POST).     REQ0289
002800*  96/11/19  DLM  ADDED PIN VERIFICATION ON WITHDRAWAL AND       *
002900*  96/11/19  DLM    TRANSFER PER AUDIT FINDING 96-114.             AUD0114
003000*  98/06/03  DLM  BEGIN Y2K REMEDIATION - SEE CCYY WINDOWING     *
003100*  98/06/03  DLM    IN 0050-INITIALIZE AND COPYBOOK BANKUSR.       CR1998A
003200*  99/01/08  DLM  Y2K REMEDIATION COMPLETE AND SIGNED OFF BY     *
003300*  99/01/08  DLM    AUDIT. TESTED ACROSS THE 1999/2000 ROLL.       CR1998A
003400*  01/05/14  MHS  REPLACED INDEXED CUSTOMER LOOKUP WITH TABLE    *
003500*  01/05/14  MHS    SEARCH - VSAM UPGRADE PROJECT DESCOPED,      *
003600*  01/05/14  MHS    MASTERS STAY FLAT SEQUENTIAL PER OPS.          CR2001B
003700*  03/06/20  MHS  ADDED ENABLED-SW CHECK, ROLE-CODE ON           *
003800*  03/06/20  MHS    REGISTRATION PER NEW-ACCOUNTS POLICY 03-4.     CR2003C
003900*  05/09/30  MHS  ADDED TRANSACTION-STATUS TO THE LEDGER SO      *
004000*  05/09/30  MHS    A FAILED POST CAN BE TRACED BY AUDIT.          CR2005D
004100*  09/11/03  MHS  ADDED REGISTER/VERIFY/LOGINCHK REQUEST TYPES   *
004200*  09/11/03  MHS    SO SIGN-ON MAINTENANCE RUNS IN THIS SAME     *
004300*  09/11/03  MHS    STEP INSTEAD OF A SEPARATE TSO PANEL.          CR2009F
004400*  11/03/21  MHS  ADDED LISTACCT/HISTORY INQUIRY REQUEST TYPES   *
004500*  11/03/21  MHS    FOR THE BRANCH RECONCILIATION JOB.             CR2011A
004600*  13/08/15  PDQ  MOVED TRANSACTION-ID GENERATION OFF THE TOD    *
004700*  13/08/15  PDQ    CLOCK ONTO THE RUN DATE/TIME PLUS A          *
004800*  13/08/15  PDQ    WITHIN-RUN SEQUENCE - TOD CLOCK COLLIDED     *
004900*  13/08/15  PDQ    ON THE OVERNIGHT RERUN.                        PRB0342
005000*****************************************************************
005100 ENVIRONMENT DIVISION.
005200*****************************************************************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-370.
005500 OBJECT-COMPUTER.  IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED
005900            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT USER-MASTER-IN     ASSIGN TO USRMSTI
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS FS-USER-MASTER-IN.
006600*
006700     SELECT USER-MASTER-OUT    ASSIGN TO USRMSTO
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS FS-USER-MASTER-OUT.
007000*
007100     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACTMSTI
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS FS-ACCOUNT-MASTER-IN.
007400*
007500     SELECT ACCOUNT-MASTER-OUT ASSIGN TO ACTMSTO
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS FS-ACCOUNT-MASTER-OUT.
007800*
007900     SELECT TRANSACTION-LEDGER-IN ASSIGN TO TRNLOGI
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS FS-LEDGER-IN.
008200*
008300     SELECT TRANSACTION-LEDGER    ASSIGN TO TRNLOG
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS FS-LEDGER-OUT.
008600*
008700     SELECT REQUEST-QUEUE      ASSIGN TO REQFILE
008800         ORGANIZATION IS SEQUENTIAL
008900         FILE STATUS IS FS-REQUEST-QUEUE.
009000*****************************************************************
009100 DATA DIVISION.
009200*****************************************************************
009300 FILE SECTION.
009400*
009500 FD  USER-MASTER-IN
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 260 CHARACTERS.
009800 01  UMI-USER-RECORD.
009900     COPY BANKUSR REPLACING ==USR-== BY ==UMI-==.
010000*
010100 FD  USER-MASTER-OUT
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 260 CHARACTERS.
010400 01  UMO-USER-RECORD.
010500     COPY BANKUSR REPLACING ==USR-== BY ==UMO-==.
010600*
010700 FD  ACCOUNT-MASTER-IN
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 100 CHARACTERS.
011000 01  AMI-ACCOUNT-RECORD.
011100     COPY BANKACT REPLACING ==ACT-== BY ==AMI-==.
011200*
011300 FD  ACCOUNT-MASTER-OUT
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 100 CHARACTERS.
011600 01  AMO-ACCOUNT-RECORD.
011700     COPY BANKACT REPLACING ==ACT-== BY ==AMO-==.
011800*
011900 FD  TRANSACTION-LEDGER-IN
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 181 CHARACTERS.
012200 01  LGI-LEDGER-RECORD.
012300     COPY BANKTRN REPLACING ==TRN-== BY ==LGI-==.
012400*
012500 FD  TRANSACTION-LEDGER
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 181 CHARACTERS.
012800 01  TRN-LEDGER-RECORD.
012900     COPY BANKTRN.
013000*
013100 FD  REQUEST-QUEUE
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 340 CHARACTERS.
013400 01  REQ-REQUEST-RECORD.
013500     COPY BANKREQ.
013600*
013700*****************************************************************
013800 WORKING-STORAGE SECTION.
013900*****************************************************************
014000*
014100*    STANDALONE COUNTERS AND SUBSCRIPTS - ALL BINARY (COMP) PER
014200*    DP STANDARDS MANUAL SECTION 4, TABLE-HANDLING COUNTERS.
014300*
014400 77  WS-USER-COUNT               PIC S9(04) COMP VALUE ZERO.
014500 77  WS-ACCOUNT-COUNT            PIC S9(04) COMP VALUE ZERO.
014600 77  WS-HISTORY-COUNT            PIC S9(05) COMP VALUE ZERO.
014700 77  WS-REQUEST-COUNT            PIC S9(07) COMP VALUE ZERO.
014800 77  WS-POST-COUNT               PIC S9(07) COMP VALUE ZERO.
014900 77  WS-REJECT-COUNT             PIC S9(07) COMP VALUE ZERO.
015000 77  WS-SEQ-NBR                  PIC S9(03) COMP VALUE ZERO.
015100 77  WS-SUB                      PIC S9(04) COMP VALUE ZERO.
015200 77  WS-FROM-SUB                 PIC S9(04) COMP VALUE ZERO.
015300 77  WS-TO-SUB                   PIC S9(04) COMP VALUE ZERO.
015400 77  WS-NEXT-USER-ID             PIC S9(09) COMP VALUE ZERO.
015500 77  WS-SEARCH-USERNAME          PIC X(30).
015600 77  WS-SEARCH-EMAIL             PIC X(50).
015700 77  WS-SEARCH-ACCT-NUMBER       PIC X(16).
015800*
015900 01  WS-SWITCHES.
016000     05  WS-EOF-REQUEST-SW       PIC X(01) VALUE 'N'.
016100         88  EOF-REQUEST-QUEUE           VALUE 'Y'.
016200         88  NOT-EOF-REQUEST-QUEUE       VALUE 'N'.
016300     05  WS-EOF-LEDGER-SW        PIC X(01) VALUE 'N'.
016400         88  EOF-LEDGER-IN               VALUE 'Y'.
016500         88  NOT-EOF-LEDGER-IN           VALUE 'N'.
016600     05  WS-EOF-USER-SW          PIC X(01) VALUE 'N'.
016700         88  EOF-USER-MASTER-IN          VALUE 'Y'.
016800         88  NOT-EOF-USER-MASTER-IN      VALUE 'N'.
016900     05  WS-EOF-ACCOUNT-SW       PIC X(01) VALUE 'N'.
017000         88  EOF-ACCOUNT-MASTER-IN       VALUE 'Y'.
017100         88  NOT-EOF-ACCOUNT-MASTER-IN   VALUE 'N'.
017200     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.
017300         88  RECORD-WAS-FOUND            VALUE 'Y'.
017400         88  RECORD-WAS-NOT-FOUND        VALUE 'N'.
017500     05  WS-FOUND-TO-SW          PIC X(01) VALUE 'N'.
017600         88  TO-RECORD-WAS-FOUND         VALUE 'Y'.
017700         88  TO-RECORD-WAS-NOT-FOUND     VALUE 'N'.
017800     05  WS-VALID-SW             PIC X(01) VALUE 'Y'.
017900         88  REQUEST-IS-VALID            VALUE 'Y'.
018000         88  REQUEST-IS-INVALID          VALUE 'N'.
018100     05  FILLER                  PIC X(09).
018200*
018300 01  WS-FILE-STATUS-FIELDS.
018400     05  FS-USER-MASTER-IN       PIC X(02).
018500     05  FS-USER-MASTER-OUT      PIC X(02).
018600     05  FS-ACCOUNT-MASTER-IN    PIC X(02).
018700     05  FS-ACCOUNT-MASTER-OUT   PIC X(02).
018800     05  FS-LEDGER-IN            PIC X(02).
018900     05  FS-LEDGER-OUT           PIC X(02).
019000     05  FS-REQUEST-QUEUE        PIC X(02).
019100     05  FILLER                  PIC X(06).
019200*
019300*    USER SIGN-ON TABLE - LOADED ONCE FROM USER-MASTER-IN AND
019400*    SEARCHED BY USERNAME. WRITTEN BACK OUT AT 9100-REWRITE-USER-
019500*    MASTER SO VERIFY/REGISTER UPDATES SURVIVE THE RUN.
019600*
019700 01  WS-USER-TABLE.
019800     05  WS-USER-ENTRY OCCURS 1 TO 5000 TIMES
019900             DEPENDING ON WS-USER-COUNT
020000             INDEXED BY TBU-IX.
020100         COPY BANKUSR REPLACING ==USR-== BY ==TBU-==.
020200     05  FILLER                  PIC X(01).
020300*
020400*    ACCOUNT TABLE - LOADED ONCE FROM ACCOUNT-MASTER-IN AND
020500*    SEARCHED BY ACCOUNT-NUMBER. WRITTEN BACK OUT AT 9200-REWRITE-
020600*    ACCOUNT-MASTER.
020700*
020800 01  WS-ACCOUNT-TABLE.
020900     05  WS-ACCOUNT-ENTRY OCCURS 1 TO 5000 TIMES
021000             DEPENDING ON WS-ACCOUNT-COUNT
021100             INDEXED BY TBA-IX.
021200         COPY BANKACT REPLACING ==ACT-== BY ==TBA-==.
021300     05  FILLER                  PIC X(01).
021400*
021500*    LEDGER-TO-DATE TABLE - LOADED ONCE FROM TRANSACTION-LEDGER-IN
021600*    (PRIOR RUNS) SO A HISTORY REQUEST CAN WALK IT BACKWARD AND
021700*    SIMULATE A TIMESTAMP-DESCENDING SEQUENCE WITHOUT A SORT STEP.
021800*
021900 01  WS-HISTORY-TABLE.
022000     05  WS-HISTORY-ENTRY OCCURS 1 TO 20000 TIMES
022100             DEPENDING ON WS-HISTORY-COUNT
022200             INDEXED BY TBL-IX.
022300         COPY BANKTRN REPLACING ==TRN-== BY ==TBL-==.
022400     05  FILLER                  PIC X(01).
022500*
022600*    RUN DATE/TIME WORK AREA - CENTURY WINDOW BUILT HERE PER THE
022700*    98/06/03 Y2K CHANGE (SEE ID DIVISION CHANGE LOG). ACCEPT FROM
022800*    DATE RETURNS A 2-DIGIT YEAR SO WE STILL HAVE TO WINDOW IT.
022900*
023000 01  WS-RUN-DATE-WORK.
023100     05  WS-RUN-DATE-6           PIC 9(06).
023200     05  WS-RUN-DATE-6-R REDEFINES WS-RUN-DATE-6.
023300         10  WS-RUN-YY           PIC 9(02).
023400         10  WS-RUN-MM           PIC 9(02).
023500         10  WS-RUN-DD           PIC 9(02).
023600     05  WS-RUN-CCYY             PIC 9(04) COMP.
023700     05  WS-RUN-TIME-8           PIC 9(08).
023800     05  WS-RUN-TIME-8-R REDEFINES WS-RUN-TIME-8.
023900         10  WS-RUN-HH           PIC 9(02).
024000         10  WS-RUN-MI           PIC 9(02).
024100         10  WS-RUN-SS           PIC 9(02).
024200         10  WS-RUN-HS           PIC 9(02).
024300     05  WS-RUN-TIMESTAMP-14     PIC 9(14).
024400     05  WS-RUN-TIMESTAMP-14-R REDEFINES WS-RUN-TIMESTAMP-14.
024500         10  WS-RTS-CCYY         PIC 9(04).
024600         10  WS-RTS-MM           PIC 9(02).
024700         10  WS-RTS-DD           PIC 9(02).
024800         10  WS-RTS-HH           PIC 9(02).
024900         10  WS-RTS-MI           PIC 9(02).
025000         10  WS-RTS-SS           PIC 9(02).
025100     05  FILLER                  PIC X(04).
025200*
025300*    TRANSACTION-ID WORK AREA - 'TXN' + 14-DIGIT RUN TIMESTAMP +
025400*    3-DIGIT WITHIN-RUN SEQUENCE. SEE 13/08/15 CHANGE - REPLACES
025500*    THE OLD TOD-CLOCK SCHEME THAT COLLIDED ON RERUN.
025600*
025700 01  WS-TRANSACTION-ID-WORK.
025800     05  WS-TID-PREFIX           PIC X(03) VALUE 'TXN'.
025900     05  WS-TID-TIMESTAMP        PIC 9(14).
026000     05  WS-TID-SEQUENCE         PIC 9(03).
026100     05  FILLER                  PIC X(05).
026200*
026300 01  WS-MESSAGE-AREA.
026400     05  WS-ERROR-MSG            PIC X(60).
026500     05  WS-ERROR-ACCOUNT        PIC X(16).
026600     05  FILLER                  PIC X(04).
026700*
026800 01  WS-WORK-AMOUNTS.
026900     05  WS-FROM-BALANCE-NEW     PIC S9(13)V99 COMP-3.
027000     05  WS-TO-BALANCE-NEW       PIC S9(13)V99 COMP-3.
027100     05  WS-NEW-BALANCE          PIC S9(13)V99 COMP-3.
027200     05  FILLER                  PIC X(01).
027300*****************************************************************
027400 PROCEDURE DIVISION.
027500*****************************************************************
027600*
027700 000-MAIN-PROCESS.
027800*
027900     PERFORM 0050-INITIALIZE
028000         THRU 0050-EXIT.
028100     PERFORM 0300-OPEN-ALL-FILES
028200         THRU 0300-EXIT.
028300     PERFORM 0100-LOAD-USER-TABLE
028400         THRU 0100-EXIT.
028500     PERFORM 0200-LOAD-ACCOUNT-TABLE
028600         THRU 0200-EXIT.
028700     PERFORM 0400-LOAD-HISTORY-TABLE
028800         THRU 0400-EXIT.
028900     PERFORM 9900-READ-NEXT-REQUEST
029000         THRU 9900-EXIT.
029100     PERFORM 0800-PROCESS-ONE-REQUEST
029200         THRU 0800-EXIT
029300         UNTIL EOF-REQUEST-QUEUE.
029400     PERFORM 9100-REWRITE-USER-MASTER
029500         THRU 9100-EXIT.
029600     PERFORM 9200-REWRITE-ACCOUNT-MASTER
029700         THRU 9200-EXIT.
029800     PERFORM 0900-CLOSE-ALL-FILES
029900         THRU 0900-EXIT.
030000     DISPLAY 'BANKPOST - REQUESTS READ    : ' WS-REQUEST-COUNT.
030100     DISPLAY 'BANKPOST - POSTINGS WRITTEN : ' WS-POST-COUNT.
030200     DISPLAY 'BANKPOST - REQUESTS REJECTED: ' WS-REJECT-COUNT.
030300     STOP RUN.
030400*
030500*    98/06/03 DLM - Y2K CENTURY WINDOW BUILT HERE. THE SHOP RULE
030600*    IS: TWO-DIGIT YEARS 00-49 WINDOW TO 20XX, 50-99 WINDOW TO
030700*    19XX. SEE AUDIT SIGN-OFF NOTED 99/01/08 ABOVE.                CR1998A
030800*
030900 0050-INITIALIZE.
031000*
031100     ACCEPT WS-RUN-DATE-6 FROM DATE.
031200     ACCEPT WS-RUN-TIME-8 FROM TIME.
031300     IF WS-RUN-YY < 50
031400         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
031500     ELSE
031600         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY
031700     END-IF.
031800     MOVE WS-RUN-CCYY   TO WS-RTS-CCYY.
031900     MOVE WS-RUN-MM     TO WS-RTS-MM.
032000     MOVE WS-RUN-DD     TO WS-RTS-DD.
032100     MOVE WS-RUN-HH     TO WS-RTS-HH.
032200     MOVE WS-RUN-MI     TO WS-RTS-MI.
032300     MOVE WS-RUN-SS     TO WS-RTS-SS.
032400     MOVE WS-RUN-TIMESTAMP-14 TO WS-TID-TIMESTAMP.
032500     MOVE ZERO          TO WS-SEQ-NBR
032600                            WS-REQUEST-COUNT
032700                            WS-POST-COUNT
032800                            WS-REJECT-COUNT
032900                            WS-USER-COUNT
033000                            WS-ACCOUNT-COUNT
033100                            WS-HISTORY-COUNT
033200                            WS-NEXT-USER-ID.
033300     SET NOT-EOF-REQUEST-QUEUE     TO TRUE.
033400     SET NOT-EOF-LEDGER-IN         TO TRUE.
033500     SET NOT-EOF-USER-MASTER-IN    TO TRUE.
033600     SET NOT-EOF-ACCOUNT-MASTER-IN TO TRUE.
033700 0050-EXIT.
033800     EXIT.
033900*
034000 0300-OPEN-ALL-FILES.
034100*
034200     OPEN INPUT  USER-MASTER-IN
034300                 ACCOUNT-MASTER-IN
034400                 TRANSACTION-LEDGER-IN
034500                 REQUEST-QUEUE.
034600     OPEN OUTPUT USER-MASTER-OUT
034700                 ACCOUNT-MASTER-OUT
034800                 TRANSACTION-LEDGER.
034900     IF FS-USER-MASTER-IN NOT = '00'
035000         DISPLAY 'BANKPOST - USER MASTER OPEN FAILED, STAT='
035100                 FS-USER-MASTER-IN
035200         MOVE 16 TO RETURN-CODE
035300         STOP RUN
035400     END-IF.
035500     IF FS-ACCOUNT-MASTER-IN NOT = '00'
035600         DISPLAY 'BANKPOST - ACCOUNT MASTER OPEN FAILED, STAT='
035700                 FS-ACCOUNT-MASTER-IN
035800         MOVE 16 TO RETURN-CODE
035900         STOP RUN
036000     END-IF.
036100 0300-EXIT.
036200     EXIT.
036300*
036400 0900-CLOSE-ALL-FILES.
036500*
036600     CLOSE USER-MASTER-IN
036700           USER-MASTER-OUT
036800           ACCOUNT-MASTER-IN
036900           ACCOUNT-MASTER-OUT
037000           TRANSACTION-LEDGER-IN
037100           TRANSACTION-LEDGER
037200           REQUEST-QUEUE.
037300 0900-EXIT.
037400     EXIT.
037500*
037600*    01/05/14 MHS - MASTER LOAD INTO TABLE. REPLACES THE OLD
037700*    INDEXED READ - SEE ID DIVISION CHANGE LOG.                    CR2001B
037800*
037900 0100-LOAD-USER-TABLE.
038000*
038100     PERFORM 0110-READ-USER-MASTER-IN THRU 0110-EXIT.
038200     PERFORM 0120-STORE-USER-ENTRY THRU 0120-EXIT
038300         UNTIL EOF-USER-MASTER-IN.
038400 0100-EXIT.
038500     EXIT.
038600*
038700 0110-READ-USER-MASTER-IN.
038800*
038900     READ USER-MASTER-IN.
039000     EVALUATE FS-USER-MASTER-IN
039100         WHEN '00'
039200             CONTINUE
039300         WHEN '10'
039400             SET EOF-USER-MASTER-IN TO TRUE
039500         WHEN OTHER
039600             DISPLAY 'BANKPOST - USER MASTER READ ERROR, STAT='
039700                     FS-USER-MASTER-IN
039800             MOVE 16 TO RETURN-CODE
039900             STOP RUN
040000     END-EVALUATE.
040100 0110-EXIT.
040200     EXIT.
040300*
040400 0120-STORE-USER-ENTRY.
040500*
040600     ADD 1 TO WS-USER-COUNT.
040700     SET TBU-IX TO WS-USER-COUNT.
040800     MOVE UMI-USER-RECORD TO WS-USER-ENTRY (TBU-IX).
040900     IF TBU-USER-ID (TBU-IX) > WS-NEXT-USER-ID
041000         MOVE TBU-USER-ID (TBU-IX) TO WS-NEXT-USER-ID
041100     END-IF.
041200     PERFORM 0110-READ-USER-MASTER-IN THRU 0110-EXIT.
041300 0120-EXIT.
041400     EXIT.
041500*
041600 0200-LOAD-ACCOUNT-TABLE.
041700*
041800     PERFORM 0210-READ-ACCOUNT-MASTER-IN THRU 0210-EXIT.
041900     PERFORM 0220-STORE-ACCOUNT-ENTRY THRU 0220-EXIT
042000         UNTIL EOF-ACCOUNT-MASTER-IN.
042100 0200-EXIT.
042200     EXIT.
042300*
042400 0210-READ-ACCOUNT-MASTER-IN.
042500*
042600     READ ACCOUNT-MASTER-IN.
042700     EVALUATE FS-ACCOUNT-MASTER-IN
042800         WHEN '00'
042900             CONTINUE
043000         WHEN '10'
043100             SET EOF-ACCOUNT-MASTER-IN TO TRUE
043200         WHEN OTHER
043300             DISPLAY 'BANKPOST - ACCOUNT MASTER READ ERROR, STAT='
043400                     FS-ACCOUNT-MASTER-IN
043500             MOVE 16 TO RETURN-CODE
043600             STOP RUN
043700     END-EVALUATE.
043800 0210-EXIT.
043900     EXIT.
044000*
044100 0220-STORE-ACCOUNT-ENTRY.
044200*
044300     ADD 1 TO WS-ACCOUNT-COUNT.
044400     SET TBA-IX TO WS-ACCOUNT-COUNT.
044500     MOVE AMI-ACCOUNT-RECORD TO WS-ACCOUNT-ENTRY (TBA-IX).
044600     PERFORM 0210-READ-ACCOUNT-MASTER-IN THRU 0210-EXIT.
044700 0220-EXIT.
044800     EXIT.
044900*
045000*    11/03/21 MHS - LEDGER-TO-DATE LOADED SO A HISTORY REQUEST HAS
045100*    SOMETHING TO WALK. AN EMPTY TRNLOGI (FIRST RUN OF THE SYSTEM)
045200*    IS A VALID, EMPTY HISTORY - NOT AN ERROR.                     CR2011A
045300*
045400 0400-LOAD-HISTORY-TABLE.
045500*
045600     PERFORM 0410-READ-LEDGER-IN THRU 0410-EXIT.
045700     PERFORM 0420-STORE-HISTORY-ENTRY THRU 0420-EXIT
045800         UNTIL EOF-LEDGER-IN.
045900 0400-EXIT.
046000     EXIT.
046100*
046200 0410-READ-LEDGER-IN.
046300*
046400     READ TRANSACTION-LEDGER-IN.
046500     EVALUATE FS-LEDGER-IN
046600         WHEN '00'
046700             CONTINUE
046800         WHEN '10'
046900             SET EOF-LEDGER-IN TO TRUE
047000         WHEN OTHER
047100             DISPLAY 'BANKPOST - LEDGER-IN READ ERROR, STAT='
047200                     FS-LEDGER-IN
047300             MOVE 16 TO RETURN-CODE
047400             STOP RUN
047500     END-EVALUATE.
047600 0410-EXIT.
047700     EXIT.
047800*
047900 0420-STORE-HISTORY-ENTRY.
048000*
048100     ADD 1 TO WS-HISTORY-COUNT.
048200     SET TBL-IX TO WS-HISTORY-COUNT.
048300     MOVE LGI-LEDGER-RECORD TO WS-HISTORY-ENTRY (TBL-IX).
048400     PERFORM 0410-READ-LEDGER-IN THRU 0410-EXIT.
048500 0420-EXIT.
048600     EXIT.
048700*
048800 0800-PROCESS-ONE-REQUEST.
048900*
049000     ADD 1 TO WS-REQUEST-COUNT.
049100     SET REQUEST-IS-VALID TO TRUE.
049200     MOVE SPACES TO WS-ERROR-MSG.
049300     EVALUATE TRUE
049400         WHEN REQ-IS-REGISTER
049500             PERFORM 1000-REGISTER-USER  THRU 1000-EXIT
049600         WHEN REQ-IS-VERIFY
049700             PERFORM 1100-VERIFY-USER    THRU 1100-EXIT
049800         WHEN REQ-IS-LOGINCHK
049900             PERFORM 1200-LOGIN-ELIGIBILITY THRU 1200-EXIT
050000         WHEN REQ-IS-OPEN
050100             PERFORM 2000-OPEN-ACCOUNT   THRU 2000-EXIT
050200         WHEN REQ-IS-LOOKUP
050300             PERFORM 2200-LOOKUP-ACCOUNT THRU 2200-EXIT
050400         WHEN REQ-IS-LISTACCT
050500             PERFORM 2100-LIST-ACCOUNTS  THRU 2100-EXIT
050600         WHEN REQ-IS-CLOSE
050700             PERFORM 2300-CLOSE-ACCOUNT  THRU 2300-EXIT
050800         WHEN REQ-IS-DEPOSIT
050900             PERFORM 3000-DEPOSIT        THRU 3000-EXIT
051000         WHEN REQ-IS-WITHDRAW
051100             PERFORM 3100-WITHDRAW       THRU 3100-EXIT
051200         WHEN REQ-IS-TRANSFER
051300             PERFORM 3200-TRANSFER       THRU 3200-EXIT
051400         WHEN REQ-IS-HISTORY
051500             PERFORM 3300-TRANSACTION-HISTORY THRU 3300-EXIT
051600         WHEN OTHER
051700             SET REQUEST-IS-INVALID TO TRUE
051800             MOVE 'UNRECOGNIZED REQUEST TYPE CODE' TO WS-ERROR-MSG
051900     END-EVALUATE.
052000     IF REQUEST-IS-INVALID
052100         ADD 1 TO WS-REJECT-COUNT
052200         DISPLAY 'BANKPOST - REQUEST ' WS-REQUEST-COUNT
052300                 ' REJECTED - ' WS-ERROR-MSG
052400     END-IF.
052500     PERFORM 9900-READ-NEXT-REQUEST
052600         THRU 9900-EXIT.
052700 0800-EXIT.
052800     EXIT.
052900*
053000 9900-READ-NEXT-REQUEST.
053100*
053200     READ REQUEST-QUEUE.
053300     EVALUATE FS-REQUEST-QUEUE
053400         WHEN '00'
053500             CONTINUE
053600         WHEN '10'
053700             SET EOF-REQUEST-QUEUE TO TRUE
053800         WHEN OTHER
053900             DISPLAY 'BANKPOST - REQUEST QUEUE READ ERROR, STAT='
054000                     FS-REQUEST-QUEUE
054100             MOVE 16 TO RETURN-CODE
054200             STOP RUN
054300     END-EVALUATE.
054400 9900-EXIT.
054500     EXIT.
054600*****************************************************************
054700*    A U T H S E R V I C E   P A R A G R A P H S  (1000-1299)
054800*****************************************************************
054900*
055000*    09/11/03 MHS - REGISTER/VERIFY/LOGINCHK ADDED SO SIGN-ON
055100*    MAINTENANCE RUNS IN THIS STEP. SEE CHANGE LOG.                CR2009F
055200*
055300 1000-REGISTER-USER.
055400*
055500     MOVE REQ-USERNAME TO WS-SEARCH-USERNAME.
055600     PERFORM 1010-SEARCH-USER-BY-NAME THRU 1010-EXIT.
055700     IF RECORD-WAS-FOUND
055800         SET REQUEST-IS-INVALID TO TRUE
055900         MOVE 'USERNAME ALREADY EXISTS' TO WS-ERROR-MSG
056000         GO TO 1000-EXIT
056100     END-IF.
056200     MOVE REQ-EMAIL-ADDR TO WS-SEARCH-EMAIL.
056300     PERFORM 1020-SEARCH-USER-BY-EMAIL THRU 1020-EXIT.
056400     IF RECORD-WAS-FOUND
056500         SET REQUEST-IS-INVALID TO TRUE
056600         MOVE 'EMAIL ADDRESS ALREADY EXISTS' TO WS-ERROR-MSG
056700         GO TO 1000-EXIT
056800     END-IF.
056900     ADD 1 TO WS-USER-COUNT.
057000     SET TBU-IX TO WS-USER-COUNT.
057100     ADD 1 TO WS-NEXT-USER-ID.
057200     MOVE WS-NEXT-USER-ID      TO TBU-USER-ID       (TBU-IX).
057300     MOVE REQ-USERNAME         TO TBU-USERNAME      (TBU-IX).
057400     MOVE REQ-PASSWORD-HASH    TO TBU-PASSWORD-HASH (TBU-IX).
057500     MOVE REQ-EMAIL-ADDR       TO TBU-EMAIL-ADDR    (TBU-IX).
057600     MOVE REQ-FULL-NAME        TO TBU-FULL-NAME     (TBU-IX).
057700     MOVE REQ-PHONE-NUMBER     TO TBU-PHONE-NUMBER  (TBU-IX).
057800     SET TBU-NOT-VERIFIED (TBU-IX)  TO TRUE.
057900     SET TBU-ENABLED      (TBU-IX)  TO TRUE.
058000     MOVE WS-RUN-CCYY          TO TBU-CREATED-CCYY  (TBU-IX).
058100     MOVE WS-RUN-MM            TO TBU-CREATED-MM    (TBU-IX).
058200     MOVE WS-RUN-DD            TO TBU-CREATED-DD    (TBU-IX).
058300     SET TBU-ROLE-IS-USER (TBU-IX)  TO TRUE.
058400     ADD 1 TO WS-POST-COUNT.
058500 1000-EXIT.
058600     EXIT.
058700*
058800 1010-SEARCH-USER-BY-NAME.
058900*
059000     SET RECORD-WAS-NOT-FOUND TO TRUE.
059100     SET TBU-IX TO 1.
059200     SEARCH WS-USER-ENTRY
059300         AT END
059400             SET RECORD-WAS-NOT-FOUND TO TRUE
059500         WHEN TBU-USERNAME (TBU-IX) = WS-SEARCH-USERNAME
059600             SET RECORD-WAS-FOUND TO TRUE
059700     END-SEARCH.
059800 1010-EXIT.
059900     EXIT.
060000*
060100 1020-SEARCH-USER-BY-EMAIL.
060200*
060300     SET RECORD-WAS-NOT-FOUND TO TRUE.
060400     SET TBU-IX TO 1.
060500     SEARCH WS-USER-ENTRY
060600         AT END
060700             SET RECORD-WAS-NOT-FOUND TO TRUE
060800         WHEN TBU-EMAIL-ADDR (TBU-IX) = WS-SEARCH-EMAIL
060900             SET RECORD-WAS-FOUND TO TRUE
061000     END-SEARCH.
061100 1020-EXIT.
061200     EXIT.
061300*
061400 1100-VERIFY-USER.
061500*
061600     MOVE REQ-USERNAME TO WS-SEARCH-USERNAME.
061700     PERFORM 1010-SEARCH-USER-BY-NAME THRU 1010-EXIT.
061800     IF RECORD-WAS-NOT-FOUND
061900         SET REQUEST-IS-INVALID TO TRUE
062000         MOVE 'USERNAME NOT FOUND' TO WS-ERROR-MSG
062100         GO TO 1100-EXIT
062200     END-IF.
062300     SET TBU-VERIFIED (TBU-IX) TO TRUE.
062400     ADD 1 TO WS-POST-COUNT.
062500 1100-EXIT.
062600     EXIT.
062700*
062800*    LOGIN CREDENTIAL CHECK ITSELF IS DONE BY THE ON-LINE FRONT
062900*    END - THIS RUN ONLY ENFORCES THE VERIFIED-FLAG GATE.
063000*
063100 1200-LOGIN-ELIGIBILITY.
063200*
063300     MOVE REQ-USERNAME TO WS-SEARCH-USERNAME.
063400     PERFORM 1010-SEARCH-USER-BY-NAME THRU 1010-EXIT.
063500     IF RECORD-WAS-NOT-FOUND
063600         SET REQUEST-IS-INVALID TO TRUE
063700         MOVE 'USERNAME NOT FOUND' TO WS-ERROR-MSG
063800         GO TO 1200-EXIT
063900     END-IF.
064000     IF TBU-NOT-VERIFIED (TBU-IX)
064100         SET REQUEST-IS-INVALID TO TRUE
064200         MOVE 'ACCOUNT NOT VERIFIED' TO WS-ERROR-MSG
064300         GO TO 1200-EXIT
064400     END-IF.
064500     ADD 1 TO WS-POST-COUNT.
064600 1200-EXIT.
064700     EXIT.
064800*
064900*****************************************************************
065000*    A C C O U N T S E R V I C E   P A R A G R A P H S
065100*    (2000-2399)
065200*****************************************************************
065300*
065400*    92/03/02 RJT - OPEN-ACCOUNT ELIGIBILITY CHECK ADDED. ONLY A
065500*    VERIFIED USER MAY OPEN AN ACCOUNT.                            REQ0158
065600*
065700 2000-OPEN-ACCOUNT.
065800*
065900     PERFORM 2010-VALIDATE-OPEN-REQUEST THRU 2010-EXIT.
066000     IF REQUEST-IS-INVALID
066100         GO TO 2000-EXIT
066200     END-IF.
066300     ADD 1 TO WS-ACCOUNT-COUNT.
066400     SET TBA-IX TO WS-ACCOUNT-COUNT.
066500     MOVE REQ-ACCOUNT-NUMBER   TO TBA-ACCOUNT-NUMBER  (TBA-IX).
066600     MOVE REQ-ACCOUNT-TYPE     TO TBA-ACCOUNT-TYPE    (TBA-IX).
066700     MOVE REQ-PIN              TO TBA-PIN             (TBA-IX).
066800     MOVE REQ-AMOUNT           TO TBA-BALANCE         (TBA-IX).
066900     MOVE REQ-USERNAME         TO TBA-OWNER-USERNAME  (TBA-IX).
067000     SET TBA-IS-ACTIVE (TBA-IX) TO TRUE.
067100     IF REQ-AMOUNT > ZERO
067200         PERFORM 2020-POST-INITIAL-DEPOSIT THRU 2020-EXIT
067300     END-IF.
067400     ADD 1 TO WS-POST-COUNT.
067500 2000-EXIT.
067600     EXIT.
067700*
067800 2010-VALIDATE-OPEN-REQUEST.
067900*
068000     MOVE REQ-USERNAME TO WS-SEARCH-USERNAME.
068100     PERFORM 1010-SEARCH-USER-BY-NAME THRU 1010-EXIT.
068200     IF RECORD-WAS-NOT-FOUND
068300         SET REQUEST-IS-INVALID TO TRUE
068400         MOVE 'USERNAME NOT FOUND' TO WS-ERROR-MSG
068500         GO TO 2010-EXIT
068600     END-IF.
068700     IF TBU-NOT-VERIFIED (TBU-IX)
068800         SET REQUEST-IS-INVALID TO TRUE
068900         MOVE 'USER NOT VERIFIED - CANNOT OPEN ACCOUNT'
069000             TO WS-ERROR-MSG
069100         GO TO 2010-EXIT
069200     END-IF.
069300     MOVE REQ-ACCOUNT-NUMBER TO WS-SEARCH-ACCT-NUMBER.
069400     PERFORM 2210-SEARCH-ACCOUNT-BY-NUMBER THRU 2210-EXIT.
069500     IF RECORD-WAS-FOUND
069600         SET REQUEST-IS-INVALID TO TRUE
069700         MOVE 'ACCOUNT NUMBER ALREADY EXISTS' TO WS-ERROR-MSG
069800     END-IF.
069900 2010-EXIT.
070000     EXIT.
070100*
070200 2020-POST-INITIAL-DEPOSIT.
070300*
070400     SET TRN-TYPE-IS-DEPOSIT TO TRUE.
070500     MOVE REQ-AMOUNT            TO TRN-AMOUNT.
070600     MOVE TBA-BALANCE (TBA-IX)  TO TRN-BALANCE-AFTER.
070700     MOVE REQ-ACCOUNT-NUMBER    TO TRN-ACCOUNT-NUMBER.
070800     MOVE SPACES                TO TRN-RELATED-ACCT-NUMBER.
070900     MOVE 'Initial deposit'     TO TRN-DESCRIPTION.
071000     SET TRN-STATUS-IS-SUCCESS  TO TRUE.
071100     PERFORM 9000-WRITE-LEDGER-ENTRY THRU 9000-EXIT.
071200 2020-EXIT.
071300     EXIT.
071400*
071500 2100-LIST-ACCOUNTS.
071600*
071700     IF WS-ACCOUNT-COUNT > ZERO
071800         PERFORM 2110-SCAN-ONE-ACCOUNT THRU 2110-EXIT
071900             VARYING WS-SUB FROM 1 BY 1
072000             UNTIL WS-SUB > WS-ACCOUNT-COUNT
072100     END-IF.
072200     ADD 1 TO WS-POST-COUNT.
072300 2100-EXIT.
072400     EXIT.
072500*
072600 2110-SCAN-ONE-ACCOUNT.
072700*
072800     SET TBA-IX TO WS-SUB.
072900     IF TBA-OWNER-USERNAME (TBA-IX) = REQ-USERNAME
073000        AND TBA-IS-ACTIVE (TBA-IX)
073100         DISPLAY 'BANKPOST - ACCT ' TBA-ACCOUNT-NUMBER (TBA-IX)
073200                 ' TYPE ' TBA-ACCOUNT-TYPE (TBA-IX)
073300                 ' BAL '  TBA-BALANCE (TBA-IX)
073400     END-IF.
073500 2110-EXIT.
073600     EXIT.
073700*
073800 2200-LOOKUP-ACCOUNT.
073900*
074000     MOVE REQ-ACCOUNT-NUMBER TO WS-SEARCH-ACCT-NUMBER.
074100     PERFORM 2210-SEARCH-ACCOUNT-BY-NUMBER THRU 2210-EXIT.
074200     IF RECORD-WAS-NOT-FOUND
074300         SET REQUEST-IS-INVALID TO TRUE
074400         MOVE 'ACCOUNT NOT FOUND' TO WS-ERROR-MSG
074500         GO TO 2200-EXIT
074600     END-IF.
074700     IF TBA-OWNER-USERNAME (TBA-IX) NOT = REQ-USERNAME
074800         SET REQUEST-IS-INVALID TO TRUE
074900         MOVE 'UNAUTHORIZED ACCESS TO ACCOUNT' TO WS-ERROR-MSG
075000         GO TO 2200-EXIT
075100     END-IF.
075200     DISPLAY 'BANKPOST - ACCT ' TBA-ACCOUNT-NUMBER (TBA-IX)
075300             ' BAL ' TBA-BALANCE (TBA-IX)
075400             ' ACTIVE ' TBA-ACTIVE-SW (TBA-IX).
075500     ADD 1 TO WS-POST-COUNT.
075600 2200-EXIT.
075700     EXIT.
075800*
075900 2210-SEARCH-ACCOUNT-BY-NUMBER.
076000*
076100     SET RECORD-WAS-NOT-FOUND TO TRUE.
076200     SET TBA-IX TO 1.
076300     SEARCH WS-ACCOUNT-ENTRY
076400         AT END
076500             SET RECORD-WAS-NOT-FOUND TO TRUE
076600         WHEN TBA-ACCOUNT-NUMBER (TBA-IX) = WS-SEARCH-ACCT-NUMBER
076700             SET RECORD-WAS-FOUND TO TRUE
076800     END-SEARCH.
076900 2210-EXIT.
077000     EXIT.
077100*
077200 2300-CLOSE-ACCOUNT.
077300*
077400     MOVE REQ-ACCOUNT-NUMBER TO WS-SEARCH-ACCT-NUMBER.
077500     PERFORM 2210-SEARCH-ACCOUNT-BY-NUMBER THRU 2210-EXIT.
077600     IF RECORD-WAS-NOT-FOUND
077700         SET REQUEST-IS-INVALID TO TRUE
077800         MOVE 'ACCOUNT NOT FOUND' TO WS-ERROR-MSG
077900         GO TO 2300-EXIT
078000     END-IF.
078100     IF TBA-OWNER-USERNAME (TBA-IX) NOT = REQ-USERNAME
078200         SET REQUEST-IS-INVALID TO TRUE
078300         MOVE 'UNAUTHORIZED ACCESS TO ACCOUNT' TO WS-ERROR-MSG
078400         GO TO 2300-EXIT
078500     END-IF.
078600     IF TBA-BALANCE (TBA-IX) NOT = ZERO
078700         SET REQUEST-IS-INVALID TO TRUE
078800         MOVE 'ACCOUNT BALANCE NOT ZERO - CANNOT CLOSE'
078900             TO WS-ERROR-MSG
079000         GO TO 2300-EXIT
079100     END-IF.
079200     SET TBA-IS-CLOSED (TBA-IX) TO TRUE.
079300     ADD 1 TO WS-POST-COUNT.
079400 2300-EXIT.
079500     EXIT.
079600*****************************************************************
079700*    T R A N S A C T I O N S E R V I C E  P A R A G R A P H S
079800*    (3000-3399)
079900*****************************************************************
080000*
080100 3000-DEPOSIT.
080200*
080300     PERFORM 3010-VALIDATE-DEPOSIT THRU 3010-EXIT.
080400     IF REQUEST-IS-INVALID
080500         GO TO 3000-EXIT
080600     END-IF.
080700     COMPUTE WS-NEW-BALANCE ROUNDED =
080800             TBA-BALANCE (TBA-IX) + REQ-AMOUNT.
080900     MOVE WS-NEW-BALANCE        TO TBA-BALANCE (TBA-IX).
081000     SET TRN-TYPE-IS-DEPOSIT    TO TRUE.
081100     MOVE REQ-AMOUNT            TO TRN-AMOUNT.
081200     MOVE WS-NEW-BALANCE        TO TRN-BALANCE-AFTER.
081300     MOVE REQ-ACCOUNT-NUMBER    TO TRN-ACCOUNT-NUMBER.
081400     MOVE SPACES                TO TRN-RELATED-ACCT-NUMBER.
081500     IF REQ-DESCRIPTION = SPACES
081600         MOVE 'Deposit' TO TRN-DESCRIPTION
081700     ELSE
081800         MOVE REQ-DESCRIPTION TO TRN-DESCRIPTION
081900     END-IF.
082000     SET TRN-STATUS-IS-SUCCESS  TO TRUE.
082100     PERFORM 9000-WRITE-LEDGER-ENTRY THRU 9000-EXIT.
082200     ADD 1 TO WS-POST-COUNT.
082300 3000-EXIT.
082400     EXIT.
082500*
082600 3010-VALIDATE-DEPOSIT.
082700*
082800     MOVE REQ-ACCOUNT-NUMBER TO WS-SEARCH-ACCT-NUMBER.
082900     PERFORM 2210-SEARCH-ACCOUNT-BY-NUMBER THRU 2210-EXIT.
083000     IF RECORD-WAS-NOT-FOUND
083100         SET REQUEST-IS-INVALID TO TRUE
083200         MOVE 'ACCOUNT NOT FOUND' TO WS-ERROR-MSG
083300         GO TO 3010-EXIT
083400     END-IF.
083500     IF TBA-OWNER-USERNAME (TBA-IX) NOT = REQ-USERNAME
083600         SET REQUEST-IS-INVALID TO TRUE
083700         MOVE 'UNAUTHORIZED ACCESS TO ACCOUNT' TO WS-ERROR-MSG
083800         GO TO 3010-EXIT
083900     END-IF.
084000     IF TBA-IS-CLOSED (TBA-IX)
084100         SET REQUEST-IS-INVALID TO TRUE
084200         MOVE 'ACCOUNT IS NOT ACTIVE' TO WS-ERROR-MSG
084300     END-IF.
084400 3010-EXIT.
084500     EXIT.
084600*
084700*    96/11/19 DLM - PIN CHECK ADDED ON WITHDRAWAL PER AUDIT
084800*    FINDING 96-114.                                               AUD0114
084900*
085000 3100-WITHDRAW.
085100*
085200     PERFORM 3110-VALIDATE-WITHDRAWAL THRU 3110-EXIT.
085300     IF REQUEST-IS-INVALID
085400         GO TO 3100-EXIT
085500     END-IF.
085600     COMPUTE WS-NEW-BALANCE ROUNDED =
085700             TBA-BALANCE (TBA-IX) - REQ-AMOUNT.
085800     MOVE WS-NEW-BALANCE          TO TBA-BALANCE (TBA-IX).
085900     SET TRN-TYPE-IS-WITHDRAWAL   TO TRUE.
086000     MOVE REQ-AMOUNT              TO TRN-AMOUNT.
086100     MOVE WS-NEW-BALANCE          TO TRN-BALANCE-AFTER.
086200     MOVE REQ-ACCOUNT-NUMBER      TO TRN-ACCOUNT-NUMBER.
086300     MOVE SPACES                  TO TRN-RELATED-ACCT-NUMBER.
086400     IF REQ-DESCRIPTION = SPACES
086500         MOVE 'Withdrawal' TO TRN-DESCRIPTION
086600     ELSE
086700         MOVE REQ-DESCRIPTION TO TRN-DESCRIPTION
086800     END-IF.
086900     SET TRN-STATUS-IS-SUCCESS    TO TRUE.
087000     PERFORM 9000-WRITE-LEDGER-ENTRY THRU 9000-EXIT.
087100     ADD 1 TO WS-POST-COUNT.
087200 3100-EXIT.
087300     EXIT.
087400*
087500 3110-VALIDATE-WITHDRAWAL.
087600*
087700     MOVE REQ-ACCOUNT-NUMBER TO WS-SEARCH-ACCT-NUMBER.
087800     PERFORM 2210-SEARCH-ACCOUNT-BY-NUMBER THRU 2210-EXIT.
087900     IF RECORD-WAS-NOT-FOUND
088000         SET REQUEST-IS-INVALID TO TRUE
088100         MOVE 'ACCOUNT NOT FOUND' TO WS-ERROR-MSG
088200         GO TO 3110-EXIT
088300     END-IF.
088400     IF TBA-OWNER-USERNAME (TBA-IX) NOT = REQ-USERNAME
088500         SET REQUEST-IS-INVALID TO TRUE
088600         MOVE 'UNAUTHORIZED ACCESS TO ACCOUNT' TO WS-ERROR-MSG
088700         GO TO 3110-EXIT
088800     END-IF.
088900     IF TBA-IS-CLOSED (TBA-IX)
089000         SET REQUEST-IS-INVALID TO TRUE
089100         MOVE 'ACCOUNT IS NOT ACTIVE' TO WS-ERROR-MSG
089200         GO TO 3110-EXIT
089300     END-IF.
089400     IF TBA-PIN (TBA-IX) NOT = REQ-PIN
089500         SET REQUEST-IS-INVALID TO TRUE
089600         MOVE 'INVALID PIN' TO WS-ERROR-MSG
089700         GO TO 3110-EXIT
089800     END-IF.
089900     IF REQ-AMOUNT > TBA-BALANCE (TBA-IX)
090000         SET REQUEST-IS-INVALID TO TRUE
090100         MOVE 'INSUFFICIENT BALANCE' TO WS-ERROR-MSG
090200     END-IF.
090300 3110-EXIT.
090400     EXIT.
090500*
090600*    95/07/06 RJT - TWO-LEG TRANSFER POSTING. BOTH LEGS MUST GO
090700*    TOGETHER - VALIDATION IS COMPLETE BEFORE EITHER BALANCE IS
090800*    TOUCHED SO A REJECTED REQUEST LEAVES BOTH ACCTS UNCHANGED.    REQ0289
090900*
091000 3200-TRANSFER.
091100*
091200     PERFORM 3210-VALIDATE-TRANSFER THRU 3210-EXIT.
091300     IF REQUEST-IS-INVALID
091400         GO TO 3200-EXIT
091500     END-IF.
091600     COMPUTE WS-FROM-BALANCE-NEW ROUNDED =
091700             TBA-BALANCE (WS-FROM-SUB) - REQ-AMOUNT.
091800     COMPUTE WS-TO-BALANCE-NEW ROUNDED =
091900             TBA-BALANCE (WS-TO-SUB) + REQ-AMOUNT.
092000     MOVE WS-FROM-BALANCE-NEW TO TBA-BALANCE (WS-FROM-SUB).
092100     MOVE WS-TO-BALANCE-NEW   TO TBA-BALANCE (WS-TO-SUB).
092200     PERFORM 3220-POST-TRANSFER-OUT THRU 3220-EXIT.
092300     PERFORM 3230-POST-TRANSFER-IN  THRU 3230-EXIT.
092400     ADD 2 TO WS-POST-COUNT.
092500 3200-EXIT.
092600     EXIT.
092700*
092800 3210-VALIDATE-TRANSFER.
092900*
093000     MOVE REQ-ACCOUNT-NUMBER TO WS-SEARCH-ACCT-NUMBER.
093100     PERFORM 2210-SEARCH-ACCOUNT-BY-NUMBER THRU 2210-EXIT.
093200     IF RECORD-WAS-NOT-FOUND
093300         SET REQUEST-IS-INVALID TO TRUE
093400         MOVE 'FROM ACCOUNT NOT FOUND' TO WS-ERROR-MSG
093500         GO TO 3210-EXIT
093600     END-IF.
093700     SET WS-FROM-SUB TO TBA-IX.
093800     IF TBA-OWNER-USERNAME (WS-FROM-SUB) NOT = REQ-USERNAME
093900         SET REQUEST-IS-INVALID TO TRUE
094000         MOVE 'UNAUTHORIZED ACCESS TO ACCOUNT' TO WS-ERROR-MSG
094100         GO TO 3210-EXIT
094200     END-IF.
094300     IF TBA-PIN (WS-FROM-SUB) NOT = REQ-PIN
094400         SET REQUEST-IS-INVALID TO TRUE
094500         MOVE 'INVALID PIN' TO WS-ERROR-MSG
094600         GO TO 3210-EXIT
094700     END-IF.
094800     IF REQ-ACCOUNT-NUMBER = REQ-RELATED-ACCT-NUMBER
094900         SET REQUEST-IS-INVALID TO TRUE
095000         MOVE 'CANNOT TRANSFER TO SAME ACCOUNT' TO WS-ERROR-MSG
095100         GO TO 3210-EXIT
095200     END-IF.
095300     MOVE REQ-RELATED-ACCT-NUMBER TO WS-SEARCH-ACCT-NUMBER.
095400     PERFORM 2210-SEARCH-ACCOUNT-BY-NUMBER THRU 2210-EXIT.
095500     IF RECORD-WAS-NOT-FOUND
095600         SET REQUEST-IS-INVALID TO TRUE
095700         MOVE 'TO ACCOUNT NOT FOUND' TO WS-ERROR-MSG
095800         GO TO 3210-EXIT
095900     END-IF.
096000     SET WS-TO-SUB TO TBA-IX.
096100     IF TBA-IS-CLOSED (WS-FROM-SUB) OR TBA-IS-CLOSED (WS-TO-SUB)
096200         SET REQUEST-IS-INVALID TO TRUE
096300         MOVE 'ACCOUNT IS NOT ACTIVE' TO WS-ERROR-MSG
096400         GO TO 3210-EXIT
096500     END-IF.
096600     IF REQ-AMOUNT > TBA-BALANCE (WS-FROM-SUB)
096700         SET REQUEST-IS-INVALID TO TRUE
096800         MOVE 'INSUFFICIENT BALANCE' TO WS-ERROR-MSG
096900     END-IF.
097000 3210-EXIT.
097100     EXIT.
097200*
097300 3220-POST-TRANSFER-OUT.
097400*
097500     SET TRN-TYPE-IS-TRANSFER-OUT TO TRUE.
097600     MOVE REQ-AMOUNT               TO TRN-AMOUNT.
097700     MOVE WS-FROM-BALANCE-NEW      TO TRN-BALANCE-AFTER.
097800     MOVE REQ-ACCOUNT-NUMBER       TO TRN-ACCOUNT-NUMBER.
097900     MOVE REQ-RELATED-ACCT-NUMBER  TO TRN-RELATED-ACCT-NUMBER.
098000     IF REQ-DESCRIPTION = SPACES
098100         MOVE SPACES TO TRN-DESCRIPTION
098200         STRING 'Transfer to ' DELIMITED BY SIZE
098300                REQ-RELATED-ACCT-NUMBER DELIMITED BY SPACE
098400                INTO TRN-DESCRIPTION
098500         END-STRING
098600     ELSE
098700         MOVE REQ-DESCRIPTION TO TRN-DESCRIPTION
098800     END-IF.
098900     SET TRN-STATUS-IS-SUCCESS TO TRUE.
099000     PERFORM 9000-WRITE-LEDGER-ENTRY THRU 9000-EXIT.
099100 3220-EXIT.
099200     EXIT.
099300*
099400 3230-POST-TRANSFER-IN.
099500*
099600     SET TRN-TYPE-IS-TRANSFER-IN  TO TRUE.
099700     MOVE REQ-AMOUNT               TO TRN-AMOUNT.
099800     MOVE WS-TO-BALANCE-NEW        TO TRN-BALANCE-AFTER.
099900     MOVE REQ-RELATED-ACCT-NUMBER  TO TRN-ACCOUNT-NUMBER.
100000     MOVE REQ-ACCOUNT-NUMBER       TO TRN-RELATED-ACCT-NUMBER.
100100     IF REQ-DESCRIPTION = SPACES
100200         MOVE SPACES TO TRN-DESCRIPTION
100300         STRING 'Transfer from ' DELIMITED BY SIZE
100400                REQ-ACCOUNT-NUMBER DELIMITED BY SPACE
100500                INTO TRN-DESCRIPTION
100600         END-STRING
100700     ELSE
100800         MOVE REQ-DESCRIPTION TO TRN-DESCRIPTION
100900     END-IF.
101000     SET TRN-STATUS-IS-SUCCESS TO TRUE.
101100     PERFORM 9000-WRITE-LEDGER-ENTRY THRU 9000-EXIT.
101200 3230-EXIT.
101300     EXIT.
101400*
101500*    11/03/21 MHS - HISTORY WALKS THE IN-MEMORY LEDGER-TO-DATE
101600*    TABLE BACKWARD (HIGH INDEX TO LOW) SO ENTRIES COME OUT MOST
101700*    RECENT FIRST WITHOUT A SORT STEP - THE LEDGER IS APPEND-ONLY
101800*    SO TABLE ORDER IS ALREADY TIMESTAMP ASCENDING.                CR2011A
101900*
102000 3300-TRANSACTION-HISTORY.
102100*
102200     MOVE REQ-ACCOUNT-NUMBER TO WS-SEARCH-ACCT-NUMBER.
102300     PERFORM 2210-SEARCH-ACCOUNT-BY-NUMBER THRU 2210-EXIT.
102400     IF RECORD-WAS-NOT-FOUND
102500         SET REQUEST-IS-INVALID TO TRUE
102600         MOVE 'ACCOUNT NOT FOUND' TO WS-ERROR-MSG
102700         GO TO 3300-EXIT
102800     END-IF.
102900     IF TBA-OWNER-USERNAME (TBA-IX) NOT = REQ-USERNAME
103000         SET REQUEST-IS-INVALID TO TRUE
103100         MOVE 'UNAUTHORIZED ACCESS TO ACCOUNT' TO WS-ERROR-MSG
103200         GO TO 3300-EXIT
103300     END-IF.
103400     IF WS-HISTORY-COUNT > ZERO
103500         PERFORM 3310-SCAN-ONE-HISTORY THRU 3310-EXIT
103600             VARYING WS-SUB FROM WS-HISTORY-COUNT BY -1
103700             UNTIL WS-SUB < 1
103800     END-IF.
103900     ADD 1 TO WS-POST-COUNT.
104000 3300-EXIT.
104100     EXIT.
104200*
104300 3310-SCAN-ONE-HISTORY.
104400*
104500     SET TBL-IX TO WS-SUB.
104600     IF TBL-ACCOUNT-NUMBER (TBL-IX) = REQ-ACCOUNT-NUMBER
104700         DISPLAY 'BANKPOST - HIST ' TBL-TRANSACTION-ID (TBL-IX)
104800                 ' ' TBL-TRANSACTION-TYPE (TBL-IX)
104900                 ' AMT ' TBL-AMOUNT (TBL-IX)
105000                 ' BAL ' TBL-BALANCE-AFTER (TBL-IX)
105100     END-IF.
105200 3310-EXIT.
105300     EXIT.
105400*
105500*****************************************************************
105600*    C O M M O N   U T I L I T Y   P A R A G R A P H S
105700*    (9000-9299)
105800*****************************************************************
105900*
106000*    13/08/15 PDQ - TRANSACTION-ID BUILT FROM THE RUN TIMESTAMP
106100*    PLUS A WITHIN-RUN SEQUENCE, NOT THE TOD CLOCK.                PRB0342
106200*
106300 9000-WRITE-LEDGER-ENTRY.
106400*
106500     ADD 1 TO WS-SEQ-NBR.
106600     MOVE WS-SEQ-NBR             TO WS-TID-SEQUENCE.
106700     MOVE WS-TRANSACTION-ID-WORK TO TRN-TRANSACTION-ID.
106800     MOVE WS-RUN-TIMESTAMP-14    TO TRN-TIMESTAMP.
106900     WRITE TRN-LEDGER-RECORD.
107000     IF FS-LEDGER-OUT NOT = '00'
107100         DISPLAY 'BANKPOST - LEDGER WRITE ERROR, STAT='
107200                 FS-LEDGER-OUT
107300         MOVE 16 TO RETURN-CODE
107400         STOP RUN
107500     END-IF.
107600 9000-EXIT.
107700     EXIT.
107800*
107900*    01/05/14 MHS - END-OF-RUN TABLE DUMP REPLACES THE OLD
108000*    INDEXED REWRITE-IN-PLACE LOGIC - MASTERS ARE FLAT SEQUENTIAL
108100*    SO EVERY ENTRY IS RE-WRITTEN IN TABLE (FILE) ORDER.           CR2001B
108200*
108300 9100-REWRITE-USER-MASTER.
108400*
108500     IF WS-USER-COUNT > ZERO
108600         PERFORM 9110-WRITE-ONE-USER THRU 9110-EXIT
108700             VARYING WS-SUB FROM 1 BY 1
108800             UNTIL WS-SUB > WS-USER-COUNT
108900     END-IF.
109000 9100-EXIT.
109100     EXIT.
109200*
109300 9110-WRITE-ONE-USER.
109400*
109500     SET TBU-IX TO WS-SUB.
109600     MOVE WS-USER-ENTRY (TBU-IX) TO UMO-USER-RECORD.
109700     WRITE UMO-USER-RECORD.
109800     IF FS-USER-MASTER-OUT NOT = '00'
109900         DISPLAY 'BANKPOST - USER MASTER WRITE ERROR, STAT='
110000                 FS-USER-MASTER-OUT
110100         MOVE 16 TO RETURN-CODE
110200         STOP RUN
110300     END-IF.
110400 9110-EXIT.
110500     EXIT.
110600*
110700 9200-REWRITE-ACCOUNT-MASTER.
110800*
110900     IF WS-ACCOUNT-COUNT > ZERO
111000         PERFORM 9210-WRITE-ONE-ACCOUNT THRU 9210-EXIT
111100             VARYING WS-SUB FROM 1 BY 1
111200             UNTIL WS-SUB > WS-ACCOUNT-COUNT
111300     END-IF.
111400 9200-EXIT.
111500     EXIT.
111600*
111700 9210-WRITE-ONE-ACCOUNT.
111800*
111900     SET TBA-IX TO WS-SUB.
112000     MOVE WS-ACCOUNT-ENTRY (TBA-IX) TO AMO-ACCOUNT-RECORD.
112100     WRITE AMO-ACCOUNT-RECORD.
112200     IF FS-ACCOUNT-MASTER-OUT NOT = '00'
112300         DISPLAY 'BANKPOST - ACCOUNT MASTER WRITE ERROR, STAT='
112400                 FS-ACCOUNT-MASTER-OUT
112500         MOVE 16 TO RETURN-CODE
112600         STOP RUN
112700     END-IF.
112800 9210-EXIT.
112900     EXIT.
113000
