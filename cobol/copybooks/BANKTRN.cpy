000100*****************************************************************
000200*                        B A N K T R N                          *
000300*****************************************************************
000400*  COPYBOOK    : BANKTRN                                        *
000500*  DESCRIPTION : POSTED TRANSACTION LEDGER ENTRY - ONE PER       *
000600*                DEPOSIT, WITHDRAWAL, OR TRANSFER LEG POSTED.    *
000700*  USED BY     : BANKPOST (APPEND), BANKRPT (READ)             *
000800*  NOTE        : NO 01 LEVEL - CALLER SUPPLIES THE 01 AND
000900*                COPYs THIS MEMBER (DIRECTLY FOR AN FD OR    *
001000*                UNDER A 05 OCCURS FOR A TABLE ENTRY).     *
001100*****************************************************************
001200*  MAINT HISTORY                                                *
001300*  93/02/11  RJT  ORIGINAL COPYBOOK - DEPOSIT/WITHDRAWAL ONLY.   *
001400*  95/07/06  RJT  ADDED TRANSFER_IN/TRANSFER_OUT TYPES AND       *
001500*  95/07/06  RJT    RELATED-ACCT-NUMBER FOR THE OPPOSITE LEG.    *
001600*  99/01/08  DLM  Y2K - TIMESTAMP EXPANDED TO CCYYMMDDHHMMSS.      CR1998A
001700*  05/09/30  MHS  ADDED TRN-STATUS FOR PENDING/FAILED POSTINGS.    CR2005D
001800*****************************************************************
001900     05  TRN-TRANSACTION-ID           PIC X(20).
002000     05  TRN-TRANSACTION-TYPE         PIC X(12).
002100         88  TRN-TYPE-IS-DEPOSIT             VALUE 'DEPOSIT     '.
002200         88  TRN-TYPE-IS-WITHDRAWAL          VALUE 'WITHDRAWAL  '.
002300         88  TRN-TYPE-IS-TRANSFER-IN         VALUE 'TRANSFER_IN '.
002400         88  TRN-TYPE-IS-TRANSFER-OUT        VALUE 'TRANSFER_OUT'.
002500     05  TRN-AMOUNT                   PIC S9(13)V99 COMP-3.
002600     05  TRN-BALANCE-AFTER            PIC S9(13)V99 COMP-3.
002700     05  TRN-TIMESTAMP                PIC 9(14).
002800     05  TRN-TIMESTAMP-R REDEFINES TRN-TIMESTAMP.
002900         10  TRN-TS-CCYY              PIC 9(04).
003000         10  TRN-TS-MM                PIC 9(02).
003100         10  TRN-TS-DD                PIC 9(02).
003200         10  TRN-TS-HH                PIC 9(02).
003300         10  TRN-TS-MI                PIC 9(02).
003400         10  TRN-TS-SS                PIC 9(02).
003500     05  TRN-DESCRIPTION              PIC X(60).
003600     05  TRN-ACCOUNT-NUMBER           PIC X(16).
003700     05  TRN-RELATED-ACCT-NUMBER      PIC X(16).
003800     05  TRN-STATUS                   PIC X(07).
003900         88  TRN-STATUS-IS-SUCCESS            VALUE 'SUCCESS'.
004000         88  TRN-STATUS-IS-PENDING            VALUE 'PENDING'.
004100         88  TRN-STATUS-IS-FAILED             VALUE 'FAILED '.
004200     05  FILLER                       PIC X(20).

