000100*****************************************************************
000200*                        B A N K U S R                          *
000300*****************************************************************
000400*  COPYBOOK    : BANKUSR                                        *
000500*  DESCRIPTION : CUSTOMER SIGN-ON MASTER RECORD - ONE ENTRY PER  *
000600*                REGISTERED USER OF THE ACCOUNT SYSTEM.          *
000700*  USED BY     : BANKPOST (USER MASTER I/O AND IN-MEMORY TABLE)  *
000800*  NOTE        : NO 01 LEVEL - CALLER SUPPLIES THE 01 AND
000900*                COPYs THIS MEMBER (DIRECTLY FOR AN FD OR    *
001000*                UNDER A 05 OCCURS FOR A TABLE ENTRY).     *
001100*****************************************************************
001200*  MAINT HISTORY                                                *
001300*  92/03/02  RJT  ORIGINAL COPYBOOK - USER SIGN-ON FILE.        *
001400*  94/11/14  RJT  ADDED ROLE-CODE FOR ADMIN/TELLER SEPARATION.  *
001500*  99/01/08  DLM  Y2K - CREATED-DATE EXPANDED TO CCYYMMDD.         CR1998A
001600*  03/06/20  MHS  ADDED ENABLED-SW, RETIRED OLD STATUS BYTE.       CR2003C
001700*****************************************************************
001800     05  USR-USER-ID                  PIC 9(09).
001900     05  USR-USERNAME                 PIC X(30).
002000     05  USR-PASSWORD-HASH            PIC X(60).
002100     05  USR-EMAIL-ADDR               PIC X(50).
002200     05  USR-FULL-NAME                PIC X(50).
002300     05  USR-PHONE-NUMBER             PIC X(15).
002400     05  USR-VERIFIED-SW              PIC X(01).
002500         88  USR-VERIFIED                     VALUE 'Y'.
002600         88  USR-NOT-VERIFIED                 VALUE 'N'.
002700     05  USR-ENABLED-SW               PIC X(01).
002800         88  USR-ENABLED                      VALUE 'Y'.
002900         88  USR-DISABLED                     VALUE 'N'.
003000     05  USR-CREATED-DATE             PIC 9(08).
003100     05  USR-CREATED-DATE-R REDEFINES USR-CREATED-DATE.
003200         10  USR-CREATED-CCYY         PIC 9(04).
003300         10  USR-CREATED-MM           PIC 9(02).
003400         10  USR-CREATED-DD           PIC 9(02).
003500     05  USR-ROLE-CODE                PIC X(05).
003600         88  USR-ROLE-IS-USER                 VALUE 'USER '.
003700         88  USR-ROLE-IS-ADMIN                VALUE 'ADMIN'.
003800     05  FILLER                       PIC X(31).

