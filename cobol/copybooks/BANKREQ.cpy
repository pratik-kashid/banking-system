000100*****************************************************************
000200*                        B A N K R E Q                          *
000300*****************************************************************
000400*  COPYBOOK    : BANKREQ                                        *
000500*  DESCRIPTION : TRANSACTION REQUEST CARD - ONE PER BATCH-INPUT  *
000600*                REQUEST DRIVING BANKPOST (REGISTER/VERIFY/OPEN/ *
000700*                DEPOSIT/WITHDRAW/TRANSFER/CLOSE/LISTACCT/       *
000800*                HISTORY). UNUSED FIELDS ARE LEFT BLANK BY THE   *
000900*                SUBMITTING JOB.                                 *
001000*  USED BY     : BANKPOST (REQUEST QUEUE READ)                   *
001100*  NOTE        : NO 01 LEVEL - CALLER SUPPLIES THE 01 AND
001200*                COPYs THIS MEMBER (DIRECTLY FOR AN FD OR    *
001300*                UNDER A 05 OCCURS FOR A TABLE ENTRY).     *
001400*****************************************************************
001500*  MAINT HISTORY                                                *
001600*  94/02/08  RJT  ORIGINAL COPYBOOK - OPEN/DEPOSIT/WITHDRAW ONLY.*
001700*  96/05/17  RJT  ADDED TRANSFER FIELDS (RELATED-ACCT-NUMBER).   *
001800*  99/01/08  DLM  Y2K SWEEP - NO DATE FIELDS IN THIS RECORD,       CR1998A
001900*  99/01/08  DLM    REVIEWED AND SIGNED OFF, NO CHANGE NEEDED.     CR1998A
002000*  09/11/03  MHS  ADDED REGISTER/VERIFY/LOGINCHK REQUEST TYPES.    CR2009F
002100*  11/03/21  MHS  ADDED LOOKUP/LISTACCT/HISTORY INQUIRY REQUEST  *
002200*  11/03/21  MHS    TYPES FOR THE BRANCH RECONCILIATION JOB.       CR2011A
002300*****************************************************************
002400     05  REQ-TYPE-CD                  PIC X(08).
002500         88  REQ-IS-REGISTER                   VALUE 'REGISTER'.
002600         88  REQ-IS-VERIFY                     VALUE 'VERIFY  '.
002700         88  REQ-IS-LOGINCHK                   VALUE 'LOGINCHK'.
002800         88  REQ-IS-OPEN                       VALUE 'OPEN    '.
002900         88  REQ-IS-LOOKUP                     VALUE 'LOOKUP  '.
003000         88  REQ-IS-DEPOSIT                    VALUE 'DEPOSIT '.
003100         88  REQ-IS-WITHDRAW                   VALUE 'WITHDRAW'.
003200         88  REQ-IS-TRANSFER                   VALUE 'TRANSFER'.
003300         88  REQ-IS-CLOSE                      VALUE 'CLOSE   '.
003400         88  REQ-IS-LISTACCT                   VALUE 'LISTACCT'.
003500         88  REQ-IS-HISTORY                    VALUE 'HISTORY '.
003600     05  REQ-USERNAME                  PIC X(30).
003700     05  REQ-PASSWORD-HASH             PIC X(60).
003800     05  REQ-EMAIL-ADDR                PIC X(50).
003900     05  REQ-FULL-NAME                 PIC X(50).
004000     05  REQ-PHONE-NUMBER              PIC X(15).
004100     05  REQ-ACCOUNT-NUMBER            PIC X(16).
004200     05  REQ-RELATED-ACCT-NUMBER       PIC X(16).
004300     05  REQ-ACCOUNT-TYPE              PIC X(10).
004400         88  REQ-TYPE-IS-SAVINGS               VALUE 'SAVINGS   '.
004500         88  REQ-TYPE-IS-CURRENT               VALUE 'CURRENT   '.
004600     05  REQ-PIN                       PIC X(06).
004700     05  REQ-AMOUNT                    PIC S9(13)V99 COMP-3.
004800     05  REQ-DESCRIPTION               PIC X(60).
004900     05  FILLER                        PIC X(11).

