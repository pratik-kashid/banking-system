000100*****************************************************************
000200*                        B A N K A C T                          *
000300*****************************************************************
000400*  COPYBOOK    : BANKACT                                        *
000500*  DESCRIPTION : DEMAND/SAVINGS ACCOUNT MASTER RECORD - ONE      *
000600*                ENTRY PER OPEN OR CLOSED ACCOUNT.               *
000700*  USED BY     : BANKPOST (ACCOUNT MASTER I/O, TABLE)         *
000800*  NOTE        : NO 01 LEVEL - CALLER SUPPLIES THE 01 AND
000900*                COPYs THIS MEMBER (DIRECTLY FOR AN FD OR    *
001000*                UNDER A 05 OCCURS FOR A TABLE ENTRY).     *
001100*****************************************************************
001200*  MAINT HISTORY                                                *
001300*  92/04/19  RJT  ORIGINAL COPYBOOK - SAVINGS LEDGER ONLY.       *
001400*  93/08/02  RJT  ADDED ACCOUNT-TYPE TO SUPPORT CURRENT ACCTS.   *
001500*  99/01/08  DLM  Y2K SWEEP - NO DATE FIELDS IN THIS RECORD,       CR1998A
001600*  99/01/08  DLM    REVIEWED AND SIGNED OFF, NO CHANGE NEEDED.     CR1998A
001700*  07/02/27  MHS  BALANCE WIDENED TO S9(13)V99 PACKED.             CR2007B
001800*****************************************************************
001900     05  ACT-ACCOUNT-NUMBER           PIC X(16).
002000     05  ACT-ACCOUNT-TYPE             PIC X(10).
002100         88  ACT-TYPE-IS-SAVINGS              VALUE 'SAVINGS   '.
002200         88  ACT-TYPE-IS-CURRENT              VALUE 'CURRENT   '.
002300     05  ACT-PIN                      PIC X(06).
002400     05  ACT-BALANCE                  PIC S9(13)V99 COMP-3.
002500     05  ACT-OWNER-USERNAME           PIC X(30).
002600     05  ACT-ACTIVE-SW                PIC X(01).
002700         88  ACT-IS-ACTIVE                     VALUE 'Y'.
002800         88  ACT-IS-CLOSED                     VALUE 'N'.
002900     05  FILLER                       PIC X(29).

